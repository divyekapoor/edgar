      *-----------------------------------------------------            00010000
      *  MEMBRO #GLOG  -  AREA PADRAO DE LOG / ERRO                     00020000
      *  USADO POR TODOS OS PROGRAMAS DA FAMILIA COBLIB                 00030000
      *  QUE GRAVAM OCORRENCIA VIA CALL 'GRAVALOG'.                     00040000
      *-----------------------------------------------------            00050000
      *  HISTORICO                                                      00060000
      *  17/06/1996 VL  CRIACAO DO MEMBRO.                              00070000
      *  09/02/1999 VL  AMPLIADO WRK-MENSAGEM DE 40 P/ 60               00080000
      *                 POS. PARA COMPORTAR TEXTO EM INGLES             00090000
      *                 DOS JOBS DO CLIENTE DOS EUA.                    00100000
      *  22/11/2001 RSM INCLUIDO WRK-DATA-SISTEMA P/ CARIMBO            00110000
      *                 DE DATA/HORA NAS LINHAS DE LOG.                 00120000
      *-----------------------------------------------------            00130000
       01  WRK-DADOS.                                                   00140000
           05  WRK-PROGRAMA            PIC X(08).                       00150000
           05  WRK-SECAO               PIC X(04).                       00160000
           05  WRK-MENSAGEM            PIC X(60).                       00170000
           05  WRK-STATUS              PIC X(02).                       00180000
           05  FILLER                  PIC X(10).                       00190000
      *-----------------------------------------------------            00200000
      *  DATA DE SISTEMA - CAPTURADA EM 1000-INICIALIZAR                00210000
      *  DOS PROGRAMAS QUE GRAVAM LOG COM CARIMBO DE DATA.              00220000
      *-----------------------------------------------------            00230000
       01  WRK-DATA-SISTEMA.                                            00240000
           05  WRK-DATA-AAAAMMDD       PIC 9(08).                       00250000
           05  FILLER                  PIC X(04).                       00260000
       01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.               00270000
           05  WRK-DATA-AAAA           PIC 9(04).                       00280000
           05  WRK-DATA-MM             PIC 9(02).                       00290000
           05  WRK-DATA-DD             PIC 9(02).                       00300000
           05  FILLER                  PIC X(04).                       00310000
      *-----------------------------------------------------            00320000
       77  WRK-RETCODE-OK              PIC 9(02) VALUE 00.              00330000
       77  WRK-RETCODE-ERRO            PIC 9(02) VALUE 16.              00340000
