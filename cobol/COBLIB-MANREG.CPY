      *-----------------------------------------------------            00010000
      *  MEMBRO MANREG  -  LAYOUT LOGICO DO REGISTRO DE                 00020000
      *  MANIFESTO DE CAPTURA (ARQUIVO DE SAIDA MANSAI).                00030000
      *  O ARQUIVO FISICO E TEXTO DELIMITADO POR VIRGULA;               00040000
      *  ESTE GRUPO E MONTADO EM WORKING-STORAGE E DEPOIS               00050000
      *  DESCARREGADO NA LINHA DE SAIDA VIA STRING.                     00060000
      *-----------------------------------------------------            00070000
      *  HISTORICO                                                      00080000
      *  14/03/1997 VL  CRIACAO DO MEMBRO P/ JOB DE MANIFESTO           00090000
      *                 DE CAPTURA DOS RELATORIOS FINANCEIROS           00100000
      *                 DO CLIENTE (EDGAR - SEC DOS EUA).               00110000
      *  23/07/1998 VL  INCLUIDO MAN-STATUS P/ DISTINGUIR               00120000
      *                 REGISTRO ACEITO (FETCHED) DE                    00130000
      *                 REGISTRO REJEITADO NA VALIDACAO.                00140000
      *-----------------------------------------------------            00150000
       01  WRK-MAN-REG.                                                 00160000
      *        IDENTIFICADOR DA EMPRESA, COPIADO DE IN-ID.              00170000
           05  MAN-ID                  PIC X(10).                       00180000
      *        LOCALIZADOR COMPLETO NO ARCHIVE DA SEC.                  00190000
           05  MAN-LOCATOR             PIC X(150).                      00200000
      *        NOME LOCAL DO ARQUIVO .XLSX A SER CAPTURADO.             00210000
           05  MAN-FILENAME            PIC X(40).                       00220000
      *        'FETCHED' OU 'REJECTED'.                                 00230000
           05  MAN-STATUS              PIC X(08).                       00240000
           05  FILLER                  PIC X(12).                       00250000
      *-----------------------------------------------------            00260000
      *  VISAO ALTERNATIVA DO LOCALIZADOR, SEPARANDO O                  00270000
      *  PREFIXO FIXO DO ARCHIVE DO CAMINHO PARCIAL QUE VEM             00280000
      *  DO ARQUIVO DE ENTRADA - USADA SOMENTE EM CONFERENCIA           00290000
      *  MANUAL DE TRILHA DE AUDITORIA, NAO EM CALCULO.                 00300000
      *-----------------------------------------------------            00310000
       01  WRK-MAN-REG-LOC REDEFINES WRK-MAN-REG.                       00320000
           05  MAN-LOC-PREFIXO         PIC X(29).                       00330000
           05  MAN-LOC-RESTO           PIC X(189).                      00340000
           05  FILLER                  PIC X(02).                       00350000
