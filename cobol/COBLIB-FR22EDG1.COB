      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID. FR22EDG1.                                            00040000
       AUTHOR. VICTOR LEAL.                                             00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 12/08/1994.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. USO INTERNO - SOMENTE EQUIPE DE MANUTENCAO.            00090000
      *===================================================*             00100000
      *  AUTOR   : VICTOR LEAL                            *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: LER ARQUIVO DE CONTROLE DE FILIACOES   *             00130000
      *            EDGAR (CLIENTE DOS EUA), VALIDAR CADA  *             00140000
      *            REGISTRO, MONTAR O LOCALIZADOR E O     *             00150000
      *            NOME LOCAL DO WORKBOOK FINANCIAL_REPORT*             00160000
      *            E GRAVAR O MANIFESTO DE CAPTURA COM OS *             00170000
      *            TOTAIS DE CONTROLE DE FIM DE JOB.      *             00180000
      *---------------------------------------------------*             00190000
      *  ARQUIVOS:                                        *             00200000
      *  DDNAME             I/O           INCLUDE/BOOK    *             00210000
      *  CTLENT              I             CTLREG         *             00220000
      *  MANSAI              O             MANREG         *             00230000
      *===================================================*             00240000
      *---------------------------------------------------*             00250000
      *  HISTORICO DE ALTERACOES                          *             00260000
      *---------------------------------------------------*             00270000
      *  12/08/1994 VL  000338 CRIACAO DO PROGRAMA (JOB DE*             00280000
      *                 CONFERENCIA DE CADASTRO DE        *             00290000
      *                 FILIACOES DO DEPARTAMENTO FINANC.)*             00300000
      *  14/03/1997 VL  000471 REAPROVEITADO E REESCRITO  *             00310000
      *                 PARA O NOVO JOB MENSAL DE         *             00320000
      *                 MANIFESTO DE CAPTURA DOS          *             00330000
      *                 RELATORIOS FINANCEIROS DO EDGAR   *             00340000
      *                 (SEC DOS EUA). LAYOUT DE ENTRADA E*             00350000
      *                 SAIDA TOTALMENTE REFEITOS.        *             00360000
      *  02/06/1997 VL  000502 CORRIGIDO LOOP DE LEITURA  *             00370000
      *                 QUE NAO DESCARTAVA O CABECALHO DO *             00380000
      *                 ARQUIVO DE ENTRADA.               *             00390000
      *  19/09/1997 RSM 000538 INCLUIDA MENSAGEM DE USO   *             00400000
      *                 QUANDO O ARQUIVO CTLENT NAO ABRE. *             00410000
      *  23/07/1998 VL  000601 INCLUIDO MAN-STATUS NO     *             00420000
      *                 REGISTRO DE SAIDA (FETCHED /      *             00430000
      *                 REJECTED) A PEDIDO DO CLIENTE.    *             00440000
      *  09/02/1999 VL  000644 VIRADA DO SECULO - REVISAO *             00450000
      *                 GERAL: PROGRAMA NAO POSSUI CAMPO  *             00460000
      *                 DE DATA DE NEGOCIO, NENHUM AJUSTE *             00470000
      *                 Y2K NECESSARIO. CONFIRMADO EM ATA.*             00480000
      *  22/11/2001 RSM 000710 PADRONIZADO CABECALHO DE   *             00490000
      *                 LOG CONFORME NOVO MEMBRO #GLOG.   *             00500000
      *  14/05/2003 JCS 000788 REJEITADO NAO GRAVA MAIS   *             00510000
      *                 LOCALIZADOR QUANDO IN-URL VEM EM  *             00520000
      *                 BRANCO - AJUSTE SOLICITADO PELA   *             00530000
      *                 AUDITORIA DO CLIENTE.             *             00540000
      *  19/08/2005 JCS 000844 REMOVIDO MNEMONICO DE      *             00550000
      *                 IMPRESSORA (TOP-OF-FORM) QUE NAO  *             00560000
      *                 ERA USADO NESTE JOB - SOBROU DE   *             00570000
      *                 COPIA DE OUTRO PROGRAMA DA        *             00580000
      *                 BIBLIOTECA.                       *             00590000
      *  03/11/2006 JCS 000861 INCLUIDA SECAO             *             00600000
      *                 4300-TESTARSTATUS-LEITURA. SEM    *             00610000
      *                 ELA, STATUS DE LEITURA DIFERENTE  *             00620000
      *                 DE 00/10 NA CTLENT FICAVA RELENDO *             00630000
      *                 O ARQUIVO SEM FIM NA              *             00640000
      *                 0000-PRINCIPAL. DETECTADO EM      *             00650000
      *                 SUPORTE.                          *             00660000
      *---------------------------------------------------*             00670000
      *====================================================             00680000
       ENVIRONMENT                               DIVISION.              00690000
      *====================================================             00700000
       INPUT-OUTPUT                              SECTION.               00710000
       FILE-CONTROL.                                                    00720000
           SELECT CTLENT ASSIGN TO CTLENT                               00730000
               FILE STATUS IS WRK-FS-CTLENT.                            00740000
      *                                                                 00750000
           SELECT MANSAI ASSIGN TO MANSAI                               00760000
               FILE STATUS IS WRK-FS-MANSAI.                            00770000
      *                                                                 00780000
      *====================================================             00790000
       DATA                                      DIVISION.              00800000
      *====================================================             00810000
      *-----------------------------------------------------            00820000
       FILE                                      SECTION.               00830000
      *-----------------------------------------------------            00840000
       FD CTLENT                                                        00850000
           RECORDING MODE IS F                                          00860000
           LABEL RECORD IS STANDARD                                     00870000
           BLOCK CONTAINS 0 RECORDS.                                    00880000
      *-----------LRECL 133 (CSV ID,URL)---------------------           00890000
       01 FD-CTLENT.                                                    00900000
          05 FD-CTLENT-LINHA      PIC X(131).                           00910000
          05 FILLER               PIC X(02).                            00920000
      *                                                                 00930000
       FD MANSAI                                                        00940000
           RECORDING MODE IS F                                          00950000
           BLOCK CONTAINS 0 RECORDS.                                    00960000
      *-----------LRECL 220 (CSV ID,LOCATOR,FILENAME,STATUS)--          00970000
       01 FD-MANSAI.                                                    00980000
          05 FD-MANSAI-LINHA      PIC X(218).                           00990000
          05 FILLER               PIC X(02).                            01000000
      *-----------------------------------------------------            01010000
       WORKING-STORAGE                           SECTION.               01020000
      *-----------------------------------------------------            01030000
           COPY '#GLOG'.                                                01040000
           COPY CTLREG.                                                 01050000
           COPY MANREG.                                                 01060000
      *-----------------------------------------------------            01070000
       01 FILLER PIC X(48) VALUE                                        01080000
           '--------------VARIAVEIS PARA FILE STATUS-----'.             01090000
      *-----------------------------------------------------            01100000
       77 WRK-FS-CTLENT            PIC 9(02).                           01110000
       77 WRK-FS-MANSAI            PIC 9(02).                           01120000
      *-----------------------------------------------------            01130000
       01 FILLER PIC X(48) VALUE                                        01140000
           '--------------VARIAVEIS PARA ACUMULAR--------'.             01150000
      *-----------------------------------------------------            01160000
       77 WRK-ACUM-LIDOS           PIC S9(07) COMP VALUE ZEROES.        01170000
       77 WRK-ACUM-ACEITOS         PIC S9(07) COMP VALUE ZEROES.        01180000
       77 WRK-ACUM-REJEITADOS      PIC S9(07) COMP VALUE ZEROES.        01190000
       77 WRK-NUM-REGISTRO         PIC S9(07) COMP VALUE ZEROES.        01200000
      *-----------------------------------------------------            01210000
       01 FILLER PIC X(48) VALUE                                        01220000
           '--------------VARIAVEIS PARA VALIDACAO-------'.             01230000
      *-----------------------------------------------------            01240000
       01 WRK-SW-REGISTRO          PIC X(01) VALUE SPACE.               01250000
          88 WRK-REGISTRO-VALIDO              VALUE 'S'.                01260000
          88 WRK-REGISTRO-INVALIDO            VALUE 'N'.                01270000
      *-----------------------------------------------------            01280000
       01 FILLER PIC X(48) VALUE                                        01290000
           '--------------VARIAVEIS PARA PARSE DA LINHA--'.             01300000
      *-----------------------------------------------------            01310000
       01 WRK-LINHA-ENTRADA        PIC X(133).                          01320000
       01 WRK-CAMPO-ID             PIC X(10).                           01330000
       01 WRK-CAMPO-URL            PIC X(120).                          01340000
      *-----------------------------------------------------            01350000
       01 FILLER PIC X(48) VALUE                                        01360000
           '--------------CONSTANTES DO JOB---------------'.            01370000
      *-----------------------------------------------------            01380000
       77 WRK-PREFIXO-ARCHIVE      PIC X(29) VALUE                      01390000
           'https://www.sec.gov/Archives/'.                             01400000
       77 WRK-LIT-FILENOME-PREF    PIC X(17) VALUE                      01410000
           'Financial_Report_'.                                         01420000
       77 WRK-LIT-FILENOME-SUF     PIC X(05) VALUE                      01430000
           '.xlsx'.                                                     01440000
       77 WRK-LIT-CABEC-SAIDA      PIC X(26) VALUE                      01450000
           'ID,LOCATOR,FILENAME,STATUS'.                                01460000
      *-----------------------------------------------------            01470000
       01 FILLER PIC X(48) VALUE                                        01480000
           '--------------VARIAVEIS PARA MENSAGEM--------'.             01490000
      *-----------------------------------------------------            01500000
       77 WRK-MENSAGEM-INICIO      PIC X(20) VALUE                      01510000
           '*** STARTING UP ***'.                                       01520000
       77 WRK-MENSAGEM-FIM         PIC X(19) VALUE                      01530000
           '*** END OF JOB ***'.                                        01540000
      *====================================================             01550000
       PROCEDURE                                 DIVISION.              01560000
      *====================================================             01570000
      *-----------------------------------------------------            01580000
       0000-PRINCIPAL                             SECTION.              01590000
      *-----------------------------------------------------            01600000
           PERFORM 1000-INICIALIZAR.                                    01610000
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-CTLENT                   01620000
                    EQUAL 10.                                           01630000
           PERFORM 3000-FINALIZAR.                                      01640000
           STOP RUN.                                                    01650000
      *-----------------------------------------------------            01660000
       0000-99-FIM.                                  EXIT.              01670000
      *-----------------------------------------------------            01680000
      *-----------------------------------------------------            01690000
       1000-INICIALIZAR                           SECTION.              01700000
      *-----------------------------------------------------            01710000
           DISPLAY WRK-MENSAGEM-INICIO.                                 01720000
           OPEN INPUT CTLENT                                            01730000
                OUTPUT MANSAI.                                          01740000
           PERFORM 4000-TESTAR-STATUS.                                  01750000
           PERFORM 1050-DESCARTAR-CABECALHO.                            01760000
           PERFORM 1100-GRAVAR-CABECALHO.                               01770000
           PERFORM 1200-LER-ENTRADA.                                    01780000
      *-----------------------------------------------------            01790000
       1000-99-FIM.                                  EXIT.              01800000
      *-----------------------------------------------------            01810000
      *-----------------------------------------------------            01820000
       1050-DESCARTAR-CABECALHO                   SECTION.              01830000
      *-----------------------------------------------------            01840000
      *    O PRIMEIRO REGISTRO DO ARQUIVO DE ENTRADA E O                01850000
      *    CABECALHO 'ID,URL' - NUNCA E TRATADO COMO DADO.              01860000
           READ CTLENT INTO WRK-LINHA-ENTRADA.                          01870000
      *-----------------------------------------------------            01880000
       1050-99-FIM.                                  EXIT.              01890000
      *-----------------------------------------------------            01900000
      *-----------------------------------------------------            01910000
       1100-GRAVAR-CABECALHO                      SECTION.              01920000
      *-----------------------------------------------------            01930000
           MOVE SPACES             TO FD-MANSAI-LINHA.                  01940000
           STRING WRK-LIT-CABEC-SAIDA DELIMITED BY SIZE                 01950000
                  INTO FD-MANSAI-LINHA.                                 01960000
           WRITE FD-MANSAI.                                             01970000
      *-----------------------------------------------------            01980000
       1100-99-FIM.                                  EXIT.              01990000
      *-----------------------------------------------------            02000000
      *-----------------------------------------------------            02010000
       1200-LER-ENTRADA                           SECTION.              02020000
      *-----------------------------------------------------            02030000
           READ CTLENT INTO WRK-LINHA-ENTRADA.                          02040000
           IF WRK-FS-CTLENT EQUAL ZEROES                                02050000
              ADD 1 TO WRK-ACUM-LIDOS                                   02060000
              ADD 1 TO WRK-NUM-REGISTRO                                 02070000
           ELSE                                                         02080000
              IF WRK-FS-CTLENT NOT EQUAL 10                             02090000
                 PERFORM 4300-TESTARSTATUS-LEITURA                      02100000
              END-IF                                                    02110000
           END-IF.                                                      02120000
      *-----------------------------------------------------            02130000
       1200-99-FIM.                                  EXIT.              02140000
      *-----------------------------------------------------            02150000
      *-----------------------------------------------------            02160000
       2000-PROCESSAR                             SECTION.              02170000
      *-----------------------------------------------------            02180000
           PERFORM 2100-VALIDAR.                                        02190000
           IF WRK-REGISTRO-VALIDO                                       02200000
              PERFORM 2200-DERIVAR-CAMPOS                               02210000
              DISPLAY 'STARTING FETCH FOR ' MAN-LOCATOR                 02220000
              PERFORM 2300-GRAVAR-ACEITO                                02230000
              DISPLAY 'FETCHED ' MAN-FILENAME                           02240000
              ADD 1 TO WRK-ACUM-ACEITOS                                 02250000
           ELSE                                                         02260000
              PERFORM 2400-GRAVAR-REJEITADO                             02270000
              ADD 1 TO WRK-ACUM-REJEITADOS                              02280000
           END-IF.                                                      02290000
           PERFORM 1200-LER-ENTRADA.                                    02300000
      *-----------------------------------------------------            02310000
       2000-99-FIM.                                  EXIT.              02320000
      *-----------------------------------------------------            02330000
      *-----------------------------------------------------            02340000
       2100-VALIDAR                               SECTION.              02350000
      *-----------------------------------------------------            02360000
      *    QUEBRA A LINHA NA PRIMEIRA VIRGULA. O ARQUIVO NAO            02370000
      *    TRAZ VIRGULA EMBUTIDA NOS CAMPOS (SEM ASPAS).                02380000
           MOVE SPACES              TO WRK-CAMPO-ID                     02390000
                                        WRK-CAMPO-URL.                  02400000
           UNSTRING WRK-LINHA-ENTRADA DELIMITED BY ','                  02410000
               INTO WRK-CAMPO-ID                                        02420000
                    WRK-CAMPO-URL.                                      02430000
           MOVE WRK-CAMPO-ID        TO IN-ID.                           02440000
           MOVE WRK-CAMPO-URL       TO IN-URL.                          02450000
           SET WRK-REGISTRO-VALIDO  TO TRUE.                            02460000
           IF IN-ID EQUAL SPACES OR IN-URL EQUAL SPACES                 02470000
              SET WRK-REGISTRO-INVALIDO TO TRUE                         02480000
           END-IF.                                                      02490000
      *-----------------------------------------------------            02500000
       2100-99-FIM.                                  EXIT.              02510000
      *-----------------------------------------------------            02520000
      *-----------------------------------------------------            02530000
       2200-DERIVAR-CAMPOS                        SECTION.              02540000
      *-----------------------------------------------------            02550000
      *    LOCALIZADOR = PREFIXO FIXO DO ARCHIVE + URL                  02560000
      *    PARCIAL (A URL PARCIAL NUNCA COMECA COM BARRA).              02570000
           MOVE SPACES              TO MAN-LOCATOR.                     02580000
           STRING WRK-PREFIXO-ARCHIVE DELIMITED BY SIZE                 02590000
                  IN-URL              DELIMITED BY SPACE                02600000
                  INTO MAN-LOCATOR.                                     02610000
      *    NOME LOCAL = 'Financial_Report_' + ID + '.xlsx'.             02620000
           MOVE SPACES              TO MAN-FILENAME.                    02630000
           STRING WRK-LIT-FILENOME-PREF DELIMITED BY SIZE               02640000
                  IN-ID                 DELIMITED BY SPACE              02650000
                  WRK-LIT-FILENOME-SUF  DELIMITED BY SIZE               02660000
                  INTO MAN-FILENAME.                                    02670000
           MOVE IN-ID                TO MAN-ID.                         02680000
           MOVE 'FETCHED'            TO MAN-STATUS.                     02690000
      *-----------------------------------------------------            02700000
       2200-99-FIM.                                  EXIT.              02710000
      *-----------------------------------------------------            02720000
      *-----------------------------------------------------            02730000
       2300-GRAVAR-ACEITO                         SECTION.              02740000
      *-----------------------------------------------------            02750000
           MOVE SPACES              TO FD-MANSAI-LINHA.                 02760000
           STRING MAN-ID            DELIMITED BY SPACE                  02770000
                  ','               DELIMITED BY SIZE                   02780000
                  MAN-LOCATOR       DELIMITED BY SPACE                  02790000
                  ','               DELIMITED BY SIZE                   02800000
                  MAN-FILENAME      DELIMITED BY SPACE                  02810000
                  ','               DELIMITED BY SIZE                   02820000
                  MAN-STATUS        DELIMITED BY SPACE                  02830000
                  INTO FD-MANSAI-LINHA.                                 02840000
           WRITE FD-MANSAI.                                             02850000
      *-----------------------------------------------------            02860000
       2300-99-FIM.                                  EXIT.              02870000
      *-----------------------------------------------------            02880000
      *-----------------------------------------------------            02890000
       2400-GRAVAR-REJEITADO                      SECTION.              02900000
      *-----------------------------------------------------            02910000
      *    GRAVA OS CAMPOS QUE ESTIVEREM PRESENTES; O CAMPO             02920000
      *    AUSENTE PERMANECE EM BRANCO NO MANIFESTO.                    02930000
           MOVE SPACES              TO MAN-LOCATOR                      02940000
                                        MAN-FILENAME.                   02950000
           MOVE IN-ID                TO MAN-ID.                         02960000
           IF IN-URL NOT EQUAL SPACES                                   02970000
              STRING WRK-PREFIXO-ARCHIVE DELIMITED BY SIZE              02980000
                     IN-URL              DELIMITED BY SPACE             02990000
                     INTO MAN-LOCATOR                                   03000000
           END-IF.                                                      03010000
           IF IN-ID NOT EQUAL SPACES                                    03020000
              STRING WRK-LIT-FILENOME-PREF DELIMITED BY SIZE            03030000
                     IN-ID                 DELIMITED BY SPACE           03040000
                     WRK-LIT-FILENOME-SUF  DELIMITED BY SIZE            03050000
                     INTO MAN-FILENAME                                  03060000
           END-IF.                                                      03070000
           MOVE 'REJECTED'           TO MAN-STATUS.                     03080000
           PERFORM 2300-GRAVAR-ACEITO.                                  03090000
           DISPLAY 'REJECTED RECORD ' WRK-NUM-REGISTRO                  03100000
                   ' - MISSING REQUIRED FIELD'.                         03110000
      *-----------------------------------------------------            03120000
       2400-99-FIM.                                  EXIT.              03130000
      *-----------------------------------------------------            03140000
      *-----------------------------------------------------            03150000
       3000-FINALIZAR                             SECTION.              03160000
      *-----------------------------------------------------            03170000
           CLOSE CTLENT MANSAI.                                         03180000
           DISPLAY 'RECORDS READ      : ' WRK-ACUM-LIDOS.               03190000
           DISPLAY 'RECORDS ACCEPTED  : ' WRK-ACUM-ACEITOS.             03200000
           DISPLAY 'RECORDS REJECTED  : ' WRK-ACUM-REJEITADOS.          03210000
           DISPLAY WRK-MENSAGEM-FIM.                                    03220000
      *-----------------------------------------------------            03230000
       3000-99-FIM.                                  EXIT.              03240000
      *-----------------------------------------------------            03250000
      *-----------------------------------------------------            03260000
       4000-TESTAR-STATUS                         SECTION.              03270000
      *-----------------------------------------------------            03280000
           PERFORM 4100-TESTARSTATUS-CTLENT.                            03290000
           PERFORM 4200-TESTARSTATUS-MANSAI.                            03300000
      *-----------------------------------------------------            03310000
       4000-99-FIM.                                  EXIT.              03320000
      *-----------------------------------------------------            03330000
      *-----------------------------------------------------            03340000
       4100-TESTARSTATUS-CTLENT                   SECTION.              03350000
      *-----------------------------------------------------            03360000
           IF WRK-FS-CTLENT NOT EQUAL ZEROES                            03370000
              MOVE 'FR22EDG1'           TO WRK-PROGRAMA                 03380000
              MOVE '1000'               TO WRK-SECAO                    03390000
              MOVE 'ERRO NO OPEN CTLENT - VIDE USO ABAIXO'              03400000
                                        TO WRK-MENSAGEM                 03410000
              MOVE WRK-FS-CTLENT        TO WRK-STATUS                   03420000
              PERFORM 9000-ERRO                                         03430000
           END-IF.                                                      03440000
      *-----------------------------------------------------            03450000
       4100-99-FIM.                                  EXIT.              03460000
      *-----------------------------------------------------            03470000
      *-----------------------------------------------------            03480000
       4200-TESTARSTATUS-MANSAI                   SECTION.              03490000
      *-----------------------------------------------------            03500000
           IF WRK-FS-MANSAI NOT EQUAL ZEROES                            03510000
              MOVE 'FR22EDG1'           TO WRK-PROGRAMA                 03520000
              MOVE '1000'               TO WRK-SECAO                    03530000
              MOVE 'ERRO NO OPEN MANSAI - VIDE USO ABAIXO'              03540000
                                        TO WRK-MENSAGEM                 03550000
              MOVE WRK-FS-MANSAI        TO WRK-STATUS                   03560000
              PERFORM 9000-ERRO                                         03570000
           END-IF.                                                      03580000
      *-----------------------------------------------------            03590000
       4200-99-FIM.                                  EXIT.              03600000
      *-----------------------------------------------------            03610000
      *-----------------------------------------------------            03620000
      *    ACIONADA PELA 1200-LER-ENTRADA QUANDO O STATUS DA            03630000
      *    LEITURA NAO FOR 00 (OK) NEM 10 (FIM DE ARQUIVO) -            03640000
      *    EVITA LOOP INFINITO NA 0000-PRINCIPAL SE O ARQUIVO           03650000
      *    DE ENTRADA FOR INTERROMPIDO NO MEIO DO JOB.                  03660000
       4300-TESTARSTATUS-LEITURA                  SECTION.              03670000
      *-----------------------------------------------------            03680000
           MOVE 'FR22EDG1'           TO WRK-PROGRAMA                    03690000
           MOVE '1200'               TO WRK-SECAO                       03700000
           MOVE 'ERRO NA LEITURA DE CTLENT - VIDE USO ABAIXO'           03710000
                                     TO WRK-MENSAGEM                    03720000
           MOVE WRK-FS-CTLENT        TO WRK-STATUS                      03730000
           PERFORM 9000-ERRO.                                           03740000
      *-----------------------------------------------------            03750000
       4300-99-FIM.                                  EXIT.              03760000
      *-----------------------------------------------------            03770000
      *-----------------------------------------------------            03780000
       9000-ERRO                                  SECTION.              03790000
      *-----------------------------------------------------            03800000
           DISPLAY WRK-MENSAGEM.                                        03810000
           DISPLAY 'USAGE - THIS JOB EXPECTS:'.                         03820000
           DISPLAY '  DDNAME CTLENT (INPUT)  - CONTROL FILE,'           03830000
                   ' HEADER ID,URL THEN ONE ROW PER FILING'.            03840000
           DISPLAY '  DDNAME MANSAI (OUTPUT) - FETCH MANIFEST'          03850000
                   ' TO BE CREATED BY THIS JOB'.                        03860000
      *    CALL 'GRAVALOG' USING WRK-DADOS.                             03870000
           MOVE WRK-RETCODE-ERRO    TO RETURN-CODE.                     03880000
           GOBACK.                                                      03890000
      *-----------------------------------------------------            03900000
       9000-99-FIM.                                  EXIT.              03910000
      *-----------------------------------------------------            03920000
