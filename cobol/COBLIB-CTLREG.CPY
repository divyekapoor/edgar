      *-----------------------------------------------------            00010000
      *  MEMBRO CTLREG  -  LAYOUT LOGICO DO REGISTRO DE                 00020000
      *  CONTROLE DE FILIACOES EDGAR (ARQUIVO DE ENTRADA                00030000
      *  CTLENT). O ARQUIVO FISICO E TEXTO DELIMITADO POR               00040000
      *  VIRGULA (CSV); ESTE GRUPO E MONTADO EM WORKING-                00050000
      *  STORAGE A PARTIR DA LINHA LIDA, APOS O UNSTRING.               00060000
      *-----------------------------------------------------            00070000
      *  HISTORICO                                                      00080000
      *  14/03/1997 VL  CRIACAO DO MEMBRO P/ JOB DE MANIFESTO           00090000
      *                 DE CAPTURA DOS RELATORIOS FINANCEIROS           00100000
      *                 DO CLIENTE (EDGAR - SEC DOS EUA).               00110000
      *  09/02/1999 VL  AJUSTE Y2K - NENHUM CAMPO DE DATA               00120000
      *                 NESTE REGISTRO; REVISADO E CONFIRMADO           00130000
      *                 QUE NAO HA EDICAO NUMERICA SOBRE O              00140000
      *                 CAMPO DE IDENTIFICADOR.                         00150000
      *-----------------------------------------------------            00160000
       01  WRK-CTL-REG.                                                 00170000
      *        IDENTIFICADOR DA EMPRESA - TEXTO OPACO, SEM              00180000
      *        EDICAO NUMERICA (PODE TRAZER ZEROS A ESQ.).              00190000
           05  IN-ID                   PIC X(10).                       00200000
      *        CAMINHO PARCIAL DO ARQUIVO NO ARCHIVE DA SEC.            00210000
           05  IN-URL                  PIC X(120).                      00220000
           05  FILLER                  PIC X(06).                       00230000
      *-----------------------------------------------------            00240000
      *  VISAO ALTERNATIVA DO IDENTIFICADOR - MANTIDA POR               00250000
      *  COMPATIBILIDADE COM OUTROS MEMBROS DA COBLIB QUE               00260000
      *  TRATAM CHAVE NUMERICA. NAO E USADA EM OPERACAO                 00270000
      *  ARITMETICA NESTE JOB (VIDE REGRA DE NEGOCIO).                  00280000
      *-----------------------------------------------------            00290000
       01  WRK-CTL-REG-NUM REDEFINES WRK-CTL-REG.                       00300000
           05  IN-ID-NUM               PIC 9(10).                       00310000
           05  FILLER                  PIC X(126).                      00320000
